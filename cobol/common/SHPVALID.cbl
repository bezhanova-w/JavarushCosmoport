000100*****************************************************************         
000200*         Ship Field Level Validation                          *          
000300*****************************************************************         
000400*                                                                         
000500 identification   division.                                               
000600*========================                                                 
000700*                                                                         
000800      program-id.      SHPVALID.                                          
000900      author.          V B Coen.                                          
001000      installation.    Applewood Computers.                               
001100      date-written.    14/03/85.                                          
001200      date-compiled.                                                      
001300      security.        Applewood Computers - Confidential.                
001400*                                                                         
001500*    Remarks.          Field level validation for the Fleet               
001600*                       Registry - Name, Planet, Ship-Type,               
001700*                       Prod-Year, Speed and Crew-Size - called           
001800*                       once per candidate record by SHP000 for           
001900*                       a create or an update.                            
002000*                                                                         
002100*                       A field not marked Present in                     
002200*                       Val-Sw-Present is skipped - all supplied          
002300*                       fields must pass for Val-Is-Valid.                
002400*                                                                         
002500*    Version.          1.07 of 04/12/25.                                  
002600*                                                                         
002700* Changes:                                                                
002800* 14/03/85 vbc - 1.00 Created for fleet roster intake checks.             
002900* 02/09/87 vbc - 1.01 Crew-Size upper bound raised to 9999 to             
003000*                     match the new long-haul transport classes.          
003100* 19/11/91 fkt - 1.02 Ship-Type table widened to add Merchant.            
003200* 08/05/94 vbc - 1.03 Speed now checked to 2dp, was whole pct.            
003300* 21/02/98 fkt - 1.04 Year 2000 audit - Prod-Year already held            
003400*                     comp binary so century wrap not a risk.             
003500* 30/06/01 djm - 1.05 Tightened Planet blank check after live             
003600*                     data showed all-space records slipping in.          
003700* 17/10/09 vbc - 1.06 Re-cast for the GnuCOBOL free-format build.         
003800* 04/12/25 vbc - 1.07 Re-ported fixed-format for the fleet                
003900*                     registry rewrite, off the maps04 skeleton.          
004000* 11/12/25 vbc - 1.08 Added Val-Bad-Field-Cd so SHP000 can                
004100*                     report which field failed on reject.                
004200* 02/01/26 vbc        Capitalise vars, paragraphs per house               
004300*                     style.                                              
004400*                                                                         
004500*************************************************************             
004600*                                                                         
004700* Copyright Notice.                                                       
004800* ****************                                                        
004900*                                                                         
005000* These files and programs are part of the Applewood Computers            
005100* Accounting System, Copyright (c) Vincent B Coen, 1976-2026.             
005200*                                                                         
005300* This program is free software; you can redistribute it and              
005400* or modify it under the GNU General Public License as                    
005500* published by the Free Software Foundation, version 3 and                
005600* later, for PERSONAL USAGE ONLY including use within a                   
005700* business, but EXCLUDING repackaging or Resale/Hire.                     
005800*                                                                         
005900* Persons interested in repackaging or redistribution for                 
006000* resale or hire must contact the copyright holder with                   
006100* commercial plans and proposals.                                         
006200*                                                                         
006300* This program is distributed in the hope it will be useful,              
006400* but WITHOUT ANY WARRANTY; without even the implied warranty             
006500* of MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                 
006600* See the GNU General Public License for more details.                    
006700*                                                                         
006800* You should have received a copy of the GNU GPL along with               
006900* this program; see the file COPYING.  If not, write to the               
007000* Free Software Foundation, 59 Temple Place, Suite 330,                   
007100* Boston, MA 02111-1307 USA.                                              
007200*                                                                         
007300*************************************************************             
007400*                                                                         
007500 environment      division.                                               
007600*========================                                                 
007700*                                                                         
007800 copy  "envdiv.cob".                                                      
007900 input-output     section.                                                
008000*-----------------------                                                  
008100*                                                                         
008200 data             division.                                               
008300*========================                                                 
008400 working-storage  section.                                                
008500*-----------------------                                                  
008600*                                                                         
008700 01  Val-Len-Group.                                                       
008800     03  Val-Name-Len       pic 9(4)     comp.                            
008900     03  Val-Planet-Len     pic 9(4)     comp.                            
009000    03  filler             pic x(04).                                     
009100 01  Val-Len-Tbl  redefines  Val-Len-Group.                               
009200     03  Val-Len-Ent        pic 9(4)     comp                             
009300                             occurs  2                                    
009400                             indexed by  Val-Lx.                          
009500*                                                                         
009600 01  Val-Ship-Type-Table.                                                 
009700     03  filler             pic x(10)    value "TRANSPORT ".              
009800     03  filler             pic x(10)    value "MILITARY  ".              
009900     03  filler             pic x(10)    value "MERCHANT  ".              
010000 01  Val-Ship-Type-Tbl redefines Val-Ship-Type-Table.                     
010100     03  Val-Ship-Type-Ent  pic x(10)    occurs  3                        
010200                            indexed by  Val-Tx.                           
010300*                                                                         
010400 linkage          section.                                                
010500*-----------------------                                                  
010600*                                                                         
010700 copy  "shpvalw.cob".                                                     
010800*                                                                         
010900 procedure        division using  SHPVALID-WS.                            
011000*==============================================                           
011100*                                                                         
011200 VA010-Main.                                                              
011300     set      Val-Is-Valid   to  true.                                    
011400     move     zero  to  Val-Bad-Field-Cd.                                 
011500*                                                                         
011600     if       Val-Name-Present = "Y"                                      
011700              perform  VA020-Check-Name  thru  VA020-Exit.                
011800     if       Val-Is-Invalid                                              
011900              go to  VA010-Exit.                                          
012000*                                                                         
012100     if       Val-Planet-Present = "Y"                                    
012200              perform  VA030-Check-Planet  thru  VA030-Exit.              
012300     if       Val-Is-Invalid                                              
012400              go to  VA010-Exit.                                          
012500*                                                                         
012600     if       Val-Type-Present = "Y"                                      
012700              perform  VA040-Check-Type  thru  VA040-Exit.                
012800     if       Val-Is-Invalid                                              
012900              go to  VA010-Exit.                                          
013000*                                                                         
013100     if       Val-Speed-Present = "Y"                                     
013200              perform  VA050-Check-Speed  thru  VA050-Exit.               
013300     if       Val-Is-Invalid                                              
013400              go to  VA010-Exit.                                          
013500*                                                                         
013600     if       Val-Crew-Present = "Y"                                      
013700              perform  VA060-Check-Crew  thru  VA060-Exit.                
013800     if       Val-Is-Invalid                                              
013900              go to  VA010-Exit.                                          
014000*                                                                         
014100     if       Val-Year-Present = "Y"                                      
014200              perform  VA070-Check-Year  thru  VA070-Exit.                
014300*                                                                         
014400 VA010-Exit.                                                              
014500     goback.                                                              
014600*                                                                         
014700 VA020-Check-Name.                                                        
014800     move     zero  to  Val-Name-Len.                                     
014900     inspect  Val-Ship-Name tallying Val-Name-Len                         
015000              for characters before initial " ".                          
015100     if       Val-Ship-Name = spaces                                      
015200       or     Val-Name-Len > 50                                           
015300              set   Val-Is-Invalid  to  true                              
015400              move  01  to  Val-Bad-Field-Cd.                             
015500 VA020-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
015800 VA030-Check-Planet.                                                      
015900     move     zero  to  Val-Planet-Len.                                   
016000     inspect  Val-Planet tallying Val-Planet-Len                          
016100              for characters before initial " ".                          
016200     if       Val-Planet = spaces                                         
016300       or     Val-Planet-Len > 50                                         
016400              set   Val-Is-Invalid  to  true                              
016500              move  02  to  Val-Bad-Field-Cd.                             
016600 VA030-Exit.                                                              
016700     exit.                                                                
016800*                                                                         
016900 VA040-Check-Type.                                                        
017000     set      Val-Tx  to  1.                                              
017100     search   Val-Ship-Type-Ent                                           
017200              at end                                                      
017300                   set   Val-Is-Invalid  to  true                         
017400                   move  03  to  Val-Bad-Field-Cd                         
017500              when Val-Ship-Type-Ent (Val-Tx) = Val-Ship-Type             
017600                   continue.                                              
017700 VA040-Exit.                                                              
017800     exit.                                                                
017900*                                                                         
018000 VA050-Check-Speed.                                                       
018100     if       Val-Speed < .01  or  > .99                                  
018200              set   Val-Is-Invalid  to  true                              
018300              move  04  to  Val-Bad-Field-Cd.                             
018400 VA050-Exit.                                                              
018500     exit.                                                                
018600*                                                                         
018700 VA060-Check-Crew.                                                        
018800     if       Val-Crew-Size < 1  or  > 9999                               
018900              set   Val-Is-Invalid  to  true                              
019000              move  05  to  Val-Bad-Field-Cd.                             
019100 VA060-Exit.                                                              
019200     exit.                                                                
019300*                                                                         
019400 VA070-Check-Year.                                                        
019500     if       Val-Prod-Year < 2800  or  > 3019                            
019600              set   Val-Is-Invalid  to  true                              
019700              move  06  to  Val-Bad-Field-Cd.                             
019800 VA070-Exit.                                                              
019900     exit.                                                                
020000*                                                                         
