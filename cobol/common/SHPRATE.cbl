000100*****************************************************************         
000200*      Ship Fleet Rating - Compute and Round                   *          
000300*****************************************************************         
000400*                                                                         
000500 identification   division.                                               
000600*========================                                                 
000700*                                                                         
000800      program-id.      SHPRATE.                                           
000900      author.          V B Coen.                                          
001000      installation.    Applewood Computers.                               
001100      date-written.    22/07/85.                                          
001200      date-compiled.                                                      
001300      security.        Applewood Computers - Confidential.                
001400*                                                                         
001500*    Remarks.          Fleet rating computation and half-up               
001600*                       rounding to 2dp, called by SHP000 when            
001700*                       Speed, Used-Flag or Prod-Year change,             
001800*                       and carries the rounding rule used for            
001900*                       Speed itself on input.                            
002000*                                                                         
002100*    Version.          1.05 of 14/12/25.                                  
002200*                                                                         
002300* Changes:                                                                
002400* 22/07/85 vbc - 1.00 Created for fleet roster rating run.                
002500* 11/04/89 vbc - 1.01 Used-Flag discount factor added for                 
002600*                     decommissioned hulls rated at half speed.           
002700* 06/08/93 fkt - 1.02 Denominator widened, newer hulls were               
002800*                     overflowing the 2 digit year-span field.            
002900* 19/01/98 djm - 1.03 Year 2000 audit - Base-Year already a               
003000*                     full 4 digit comp field, no change made.            
003100* 25/05/06 vbc - 1.04 Re-cast for the GnuCOBOL free-format build.         
003200* 07/12/25 vbc - 1.05 Re-ported fixed-format for the fleet                
003300*                     registry rewrite, off the maps09 skeleton.          
003400* 14/12/25 vbc        Denominator guard added though Prod-Year            
003500*                     range already keeps it above zero.                  
003600* 03/01/26 vbc        Capitalise vars, paragraphs per house               
003700*                     style.                                              
003800*                                                                         
003900*************************************************************             
004000*                                                                         
004100* Copyright Notice.                                                       
004200* ****************                                                        
004300*                                                                         
004400* These files and programs are part of the Applewood Computers            
004500* Accounting System, Copyright (c) Vincent B Coen, 1976-2026.             
004600*                                                                         
004700* This program is free software; you can redistribute it and              
004800* or modify it under the GNU General Public License as                    
004900* published by the Free Software Foundation, version 3 and                
005000* later, for PERSONAL USAGE ONLY including use within a                   
005100* business, but EXCLUDING repackaging or Resale/Hire.                     
005200*                                                                         
005300* Persons interested in repackaging or redistribution for                 
005400* resale or hire must contact the copyright holder with                   
005500* commercial plans and proposals.                                         
005600*                                                                         
005700* This program is distributed in the hope it will be useful,              
005800* but WITHOUT ANY WARRANTY; without even the implied warranty             
005900* of MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                 
006000* See the GNU General Public License for more details.                    
006100*                                                                         
006200* You should have received a copy of the GNU GPL along with               
006300* this program; see the file COPYING.  If not, write to the               
006400* Free Software Foundation, 59 Temple Place, Suite 330,                   
006500* Boston, MA 02111-1307 USA.                                              
006600*                                                                         
006700*************************************************************             
006800*                                                                         
006900 environment      division.                                               
007000*========================                                                 
007100*                                                                         
007200 copy  "envdiv.cob".                                                      
007300 input-output     section.                                                
007400*-----------------------                                                  
007500*                                                                         
007600 data             division.                                               
007700*========================                                                 
007800 working-storage  section.                                                
007900*-----------------------                                                  
008000*                                                                         
008100 01  Rat-Work-Fields.                                                     
008200     03  Rat-Base-Year      pic 9(4)     comp     value 3019.             
008300     03  Rat-Denominator    pic 9(4)     comp.                            
008400     03  Rat-Used-Factor    pic 9v9      comp-3.                          
008500    03  Rat-Raw-Rating     pic 9(6)v9999                                  
008600                            comp-3.                                       
008700    03  Rat-Raw-Whole  redefines  Rat-Raw-Rating                          
008800                            pic 9(6)      comp-3.                         
008900    03  filler             pic x(08).                                     
009000*                                                                         
009100 01  Rat-Factor-Table.                                                    
009200     03  filler             pic 9v9      value 1.0.                       
009300     03  filler             pic 9v9      value 0.5.                       
009400 01  Rat-Factor-Tbl redefines Rat-Factor-Table.                           
009500     03  Rat-Factor-Ent     pic 9v9      occurs  2                        
009600                            indexed by  Rat-Fx.                           
009700*                                                                         
009800 linkage          section.                                                
009900*-----------------------                                                  
010000*                                                                         
010100 copy  "shpratp.cob".                                                     
010200*                                                                         
010300 procedure        division using  SHPRATE-WS.                             
010400*=============================================                            
010500*                                                                         
010600 RA010-Main.                                                              
010700     set      Rat-Fx  to  1.                                              
010800     if       Rat-Used-Flag = "Y"                                         
010900              set  Rat-Fx  to  2.                                         
011000     move     Rat-Factor-Ent (Rat-Fx)  to  Rat-Used-Factor.               
011100*                                                                         
011200     compute  Rat-Denominator  =  Rat-Base-Year - Rat-Prod-Year           
011300                                   + 1.                                   
011400     if       Rat-Denominator  <  1                                       
011500              move  1  to  Rat-Denominator.                               
011600*                                                                         
011700     perform  RA030-Compute-Raw    thru  RA030-Exit.                      
011800     perform  RA050-Round-Half-Up  thru  RA050-Exit.                      
011900*                                                                         
012000 RA010-Exit.                                                              
012100     goback.                                                              
012200*                                                                         
012300 RA030-Compute-Raw.                                                       
012400     compute  Rat-Raw-Rating  =  80 * Rat-Speed * Rat-Used-Factor         
012500                 / Rat-Denominator.                                       
012600 RA030-Exit.                                                              
012700     exit.                                                                
012800*                                                                         
012900*    Half-up rounding to 2dp - ties round away from zero,                 
013000*    which is what the plain ROUNDED phrase gives for the                 
013100*    positive ratings produced by RA030 above.                            
013200*                                                                         
013300 RA050-Round-Half-Up.                                                     
013400     compute  Rat-Rating  rounded  =  Rat-Raw-Rating.                     
013500 RA050-Exit.                                                              
013600     exit.                                                                
013700*                                                                         
