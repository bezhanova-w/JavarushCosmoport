000100*****************************************                                 
000200*  File Description - FILTERED-OUTPUT  *                                  
000300*****************************************                                 
000400*                                                                         
000500* 06/12/25 vbc - Created for SHPLIST filter/search output.                
000600*                                                                         
000700 fd  Filtered-Output-File                                                 
000800     label records are standard.                                          
000900 copy "shpship.cob"                                                       
001000-    replacing SHP-Ship-Record by Filtered-Output-Rec.                    
001100*                                                                         
