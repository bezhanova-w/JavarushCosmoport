000100*****************************************************                     
000200*                                                   *                     
000300*  Shared Environment Division / Special-Names      *                     
000400*  Fleet Registry sub-system.                        *                    
000500*                                                   *                     
000600*****************************************************                     
000700* Copied into every Fleet Registry program in place of                    
000800* writing out CONFIGURATION SECTION / SPECIAL-NAMES by hand.              
000900*                                                                         
001000* 24/11/25 vbc - Created for the Fleet Registry port.                     
001100* 02/12/25 vbc - Added UPSI-0 test-mode switch for offline runs.          
001200*                                                                         
001300 CONFIGURATION SECTION.                                                   
001400*-------------------------------------------------                        
001500 SOURCE-COMPUTER.   GENERIC-PC.                                           
001600 OBJECT-COMPUTER.   GENERIC-PC.                                           
001700 SPECIAL-NAMES.                                                           
001800     C01 IS TOP-OF-FORM                                                   
001900     CLASS SHIP-TYPE-CLASS IS "T" "M" "X"                                 
002000     CLASS NUMERIC-SIGN-CLASS IS "+" "-"                                  
002100     UPSI-0 ON STATUS IS FLEET-TEST-MODE                                  
002200            OFF STATUS IS FLEET-LIVE-MODE.                                
