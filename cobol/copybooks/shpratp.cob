000100*****************************************                                 
000200*  Linkage - SHPRATE rating compute    *                                  
000300*  Shared between SHP000/SHPLIST and   *                                  
000400*  SHPRATE (called rating sub).        *                                  
000500*****************************************                                 
000600*                                                                         
000700* 07/12/25 vbc - Created for rating (re)computation calls.                
000800*                                                                         
000900 01  SHPRATE-WS.                                                          
001000     03  Rat-Speed             pic 9v99      comp-3.                      
001100     03  Rat-Used-Flag         pic x.                                     
001200     03  Rat-Prod-Year         pic 9(4)      comp.                        
001210    03  Rat-Prod-Cent  redefines  Rat-Prod-Year.                          
001220        05  Rat-Prod-Cent-CC  pic 99        comp.                         
001230        05  Rat-Prod-Cent-YY  pic 99        comp.                         
001300     03  Rat-Rating            pic 9(6)v99   comp-3.                      
001350    03  filler             pic x(06).                                     
001400*                                                                         
