000100*****************************************                                 
000200*  File Control - SHIP-MASTER          *                                  
000300*  Relative file, key = Shp-Ship-No    *                                  
000400*  Uses RRN as relative key            *                                  
000500*****************************************                                 
000600*                                                                         
000700* 03/12/25 vbc - Created for SHP000/SHPLIST fleet roster access.          
000800*                                                                         
000900     select  Ship-Master-File                                             
001000             assign to        SHIPMSTR                                    
001100             organization     is relative                                 
001200             access mode      is dynamic                                  
001300             relative key     is Shp-RRN                                  
001400             file status      is Shp-Mstr-Status.                         
001500*                                                                         
