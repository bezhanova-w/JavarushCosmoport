000100*****************************************                                 
000200*  File Description - SHIP-MASTER      *                                  
000300*****************************************                                 
000400*                                                                         
000500* 03/12/25 vbc - Created for SHP000/SHPLIST fleet roster access.          
000600*                                                                         
000700 fd  Ship-Master-File                                                     
000800     label records are standard.                                          
000900 copy "shpship.cob".                                                      
001000*                                                                         
