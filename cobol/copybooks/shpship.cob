000100*********************************************                             
000200*                                           *                             
000300*  Record Definition For Ship              *                              
000400*           File                           *                              
000500*     Uses Shp-Ship-No as key              *                              
000600*********************************************                             
000700* Record length per picture clauses below.                                
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 29/10/25 vbc - Created.                                                 
001200* 10/11/25 vbc - Speed & Rating changed to comp-3, added 88s.             
001300* 20/11/25 vbc - Ship-Type 88s padded to full 10 to match field.          
001400* 28/11/25 vbc - Filler trimmed to match wspyemp style tail pad.          
001500*                                                                         
001600 01  SHP-Ship-Record.                                                     
001700     03  Shp-Ship-No           pic 9(9)      comp.                        
001800     03  Shp-Ship-Name         pic x(50).                                 
001900     03  Shp-Planet            pic x(50).                                 
002000     03  Shp-Ship-Type         pic x(10).                                 
002100         88  Shp-Type-Transport     value "TRANSPORT ".                   
002200         88  Shp-Type-Military      value "MILITARY  ".                   
002300         88  Shp-Type-Merchant      value "MERCHANT  ".                   
002400     03  Shp-Prod-Year         pic 9(4)      comp.                        
002500     03  Shp-Prod-Cent  redefines Shp-Prod-Year.                          
002600         05  Shp-Prod-Cent-CC  pic 99        comp.                        
002700         05  Shp-Prod-Cent-YY  pic 99        comp.                        
002800     03  Shp-Used-Flag         pic x.                                     
002900         88  Shp-Used-Yes          value "Y".                             
003000         88  Shp-Used-No           value "N".                             
003100     03  Shp-Speed             pic 9v99      comp-3.                      
003200     03  Shp-Crew-Size         pic 9(4)      comp.                        
003300     03  Shp-Rating            pic 9(6)v99   comp-3.                      
003400     03  Shp-Rating-Edited redefines Shp-Rating.                          
003500         05  Shp-Rating-Whole  pic 9(6)      comp-3.                      
003600* NOTE: redefine above gives the 6 digit whole part only,                 
003700* used for report work - for 2dp display edit Shp-Rating                  
003800* direct via a zz,zz9.99 picture in working-storage.                      
003900     03  filler                pic x(11).                                 
004000*                                                                         
