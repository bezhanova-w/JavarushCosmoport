000100*****************************************                                 
000200*   WS-Calling-Data - control flags    *                                  
000300*   shared by SHP000 with the called   *                                  
000400*   SHPVALID / SHPRATE subprograms.    *                                  
000500*****************************************                                 
000600*                                                                         
000700* 03/12/25 vbc - Created for SHP000 maintenance run.                      
000800* 10/12/25 vbc - Added Shp-Recalc-Sw per rating recompute rule.           
000900* 16/12/25 vbc - Added Shp-Bad-Field-Cd for reject messages.              
001000*                                                                         
001100 01  SHP-Calling-Data.                                                    
001200     03  Shp-Function-Cd    pic x.                                        
001300         88  Shp-Func-Create     value "C".                               
001400         88  Shp-Func-Update     value "U".                               
001500     03  Shp-Recalc-Sw      pic x.                                        
001600         88  Shp-Recalc-Needed   value "Y".                               
001700         88  Shp-Recalc-None     value "N".                               
001800     03  Shp-Reject-Sw      pic x.                                        
001900         88  Shp-Request-Rejctd  value "Y".                               
002000         88  Shp-Request-Ok      value "N".                               
002100     03  Shp-Bad-Field-Cd   pic 99        comp.                           
002200         88  Shp-Bad-Name        value 01.                                
002300         88  Shp-Bad-Planet      value 02.                                
002400         88  Shp-Bad-Type        value 03.                                
002500         88  Shp-Bad-Speed       value 04.                                
002600         88  Shp-Bad-Crew        value 05.                                
002700         88  Shp-Bad-Year        value 06.                                
002800     03  filler             pic x(10).                                    
002900*                                                                         
