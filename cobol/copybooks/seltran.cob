000100*****************************************                                 
000200*  File Control - SHIP-TRANS           *                                  
000300*  Create/Update request stream,       *                                  
000400*  one candidate record per line.      *                                  
000500*****************************************                                 
000600*                                                                         
000700* 05/12/25 vbc - Created for SHP000 maintenance run input.                
000800*                                                                         
000900     select  Ship-Trans-File                                              
001000             assign to        SHIPTRAN                                    
001100             organization     is line sequential                          
001200             access mode      is sequential                               
001300             file status      is Shp-Tran-Status.                         
001400*                                                                         
