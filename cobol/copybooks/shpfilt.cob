000100*********************************************                             
000200*                                           *                             
000300*  Record Definition For the Fleet Roster  *                              
000400*   Filter / Search Criteria area          *                              
000500*                                           *                             
000600*   Built by SHPLIST from an operator      *                              
000700*   supplied parameter card - any field    *                              
000800*   left at its zero/space sentinel is     *                              
000900*   OMITTED from the filter pass.          *                              
001000*********************************************                             
001100*                                                                         
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001300*                                                                         
001400* 03/12/25 vbc - Created for SHPLIST roster filter/search run.            
001500* 09/12/25 vbc - Added Filt-Sort-Order 88s.                               
001600* 15/12/25 vbc - Min/Max pairs re-ordered to match ship record.           
001700*                                                                         
001800 01  SHP-Filter-Record.                                                   
001900     03  Filt-Name             pic x(50).                                 
002000*                                   substring vs Shp-Ship-Name            
002100     03  Filt-Planet           pic x(50).                                 
002200*                                   substring vs Shp-Planet               
002300     03  Filt-Ship-Type        pic x(10).                                 
002400*                                   exact match, spaces = omitted         
002500     03  Filt-Year-After       pic 9(4)      comp.                        
002600*                              inclusive low bound, zero omitted          
002700     03  Filt-Year-Before      pic 9(4)      comp.                        
002800*                              exclusive high bound, zero omitted         
002900     03  Filt-Used-Flag        pic x.                                     
003000*                              Y, N or space (space = omitted)            
003100     03  Filt-Min-Speed        pic 9v99      comp-3.                      
003200     03  Filt-Max-Speed        pic 9v99      comp-3.                      
003300     03  Filt-Min-Crew         pic 9(4)      comp.                        
003400     03  Filt-Max-Crew         pic 9(4)      comp.                        
003500     03  Filt-Min-Rating       pic 9(6)v99   comp-3.                      
003600     03  Filt-Max-Rating       pic 9(6)v99   comp-3.                      
003700     03  Filt-Sort-Order       pic x(6).                                  
003800         88  Filt-Sort-By-Id       value "ID    ".                        
003900         88  Filt-Sort-By-Speed    value "SPEED ".                        
004000         88  Filt-Sort-By-Date     value "DATE  ".                        
004100         88  Filt-Sort-By-Rating   value "RATING".                        
004200     03  Filt-Criteria-Present.                                           
004300*                              Y/N set as each card field is read         
004400*                              so AA050 need not retest sentinels.        
004500         05  Filt-Name-Present     pic x.                                 
004600         05  Filt-Planet-Present   pic x.                                 
004700         05  Filt-Type-Present     pic x.                                 
004800         05  Filt-Yr-Aft-Present   pic x.                                 
004900         05  Filt-Yr-Bef-Present   pic x.                                 
005000         05  Filt-Used-Present     pic x.                                 
005100         05  Filt-Speed-Lo-Present pic x.                                 
005200         05  Filt-Speed-Hi-Present pic x.                                 
005300         05  Filt-Crew-Lo-Present  pic x.                                 
005400         05  Filt-Crew-Hi-Present  pic x.                                 
005500         05  Filt-Rate-Lo-Present  pic x.                                 
005600         05  Filt-Rate-Hi-Present  pic x.                                 
005700     03  filler                pic x(20).                                 
005800*                                                                         
