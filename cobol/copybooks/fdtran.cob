000100*****************************************                                 
000200*  File Description - SHIP-TRANS       *                                  
000300*****************************************                                 
000400*                                                                         
000500* 05/12/25 vbc - Created for SHP000 maintenance run input.                
000600*                                                                         
000700 fd  Ship-Trans-File                                                      
000800     label records are standard.                                          
000900 01  Ship-Trans-Rec.                                                      
001000     03  Tran-Function-Cd      pic x.                                     
001100         88  Tran-Func-Create      value "C".                             
001200         88  Tran-Func-Update      value "U".                             
001300     03  Tran-Ship-No          pic 9(9).                                  
001400     03  Tran-Ship-Name        pic x(50).                                 
001500     03  Tran-Ship-Name-Sw     pic x.                                     
001600     03  Tran-Planet           pic x(50).                                 
001700     03  Tran-Planet-Sw        pic x.                                     
001800     03  Tran-Ship-Type        pic x(10).                                 
001900     03  Tran-Ship-Type-Sw     pic x.                                     
002000     03  Tran-Prod-Year        pic 9(4).                                  
002100     03  Tran-Prod-Year-Sw     pic x.                                     
002200     03  Tran-Used-Flag        pic x.                                     
002300     03  Tran-Used-Flag-Sw     pic x.                                     
002400     03  Tran-Speed            pic 9v99.                                  
002500     03  Tran-Speed-Sw         pic x.                                     
002600     03  Tran-Crew-Size        pic 9(4).                                  
002700     03  Tran-Crew-Size-Sw     pic x.                                     
002800     03  filler                pic x(18).                                 
002900*                                                                         
