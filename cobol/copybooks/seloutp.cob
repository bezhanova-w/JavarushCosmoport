000100*****************************************                                 
000200*  File Control - FILTERED-OUTPUT      *                                  
000300*  Matching ships from SHPLIST run,    *                                  
000400*  in the requested sort order.        *                                  
000500*****************************************                                 
000600*                                                                         
000700* 06/12/25 vbc - Created for SHPLIST filter/search output.                
000800*                                                                         
000900     select  Filtered-Output-File                                         
001000             assign to        SHIPOUT                                     
001100             organization     is line sequential                          
001200             access mode      is sequential                               
001300             file status      is Shp-Outp-Status.                         
001400*                                                                         
