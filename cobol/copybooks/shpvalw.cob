000100*****************************************                                 
000200*  Linkage - SHPVALID field checks     *                                  
000300*  Shared between SHP000 (caller) and  *                                  
000400*  SHPVALID (called validation sub).   *                                  
000500*****************************************                                 
000600*                                                                         
000700* 04/12/25 vbc - Created for field-level validation calls.                
000800*                                                                         
000900 01  SHPVALID-WS.                                                         
001000     03  Val-Ship-Name         pic x(50).                                 
001100     03  Val-Planet            pic x(50).                                 
001200     03  Val-Ship-Type         pic x(10).                                 
001300     03  Val-Prod-Year         pic 9(4)      comp.                        
001310    03  Val-Prod-Cent  redefines  Val-Prod-Year.                          
001320        05  Val-Prod-Cent-CC  pic 99        comp.                         
001330        05  Val-Prod-Cent-YY  pic 99        comp.                         
001400     03  Val-Speed             pic 9v99      comp-3.                      
001500     03  Val-Crew-Size         pic 9(4)      comp.                        
001600     03  Val-Sw-Present.                                                  
001700         05  Val-Name-Present      pic x.                                 
001800         05  Val-Planet-Present    pic x.                                 
001900         05  Val-Type-Present      pic x.                                 
002000         05  Val-Year-Present      pic x.                                 
002100         05  Val-Speed-Present     pic x.                                 
002200         05  Val-Crew-Present      pic x.                                 
002300     03  Val-Valid-Sw          pic x.                                     
002400         88  Val-Is-Valid          value "Y".                             
002500         88  Val-Is-Invalid        value "N".                             
002600     03  Val-Bad-Field-Cd      pic 99        comp.                        
002650    03  filler             pic x(06).                                     
002700*                                                                         
