000100*****************************************************************         
000200*       Fleet Registry      Maintenance Run                    *          
000300*****************************************************************         
000400*                                                                         
000500 identification          division.                                        
000600*===============================                                          
000700*                                                                         
000800      program-id.         SHP000.                                         
000900      author.             V B Coen.                                       
001000      installation.       Applewood Computers.                            
001100      date-written.       09/01/86.                                       
001200      date-compiled.                                                      
001300      security.           Applewood Computers - Confidential.             
001400*                                                                         
001500*    Remarks.            Fleet Registry Maintenance Run.                  
001600*                        Reads SHIP-TRANS create/update requests,         
001700*                        validates and merges each one onto the           
001800*                        SHIP-MASTER relative file, recomputing           
001900*                        the Rating when Speed, Used-Flag or              
002000*                        Prod-Year change.                                
002100*                                                                         
002200*    Version.            1.0.03 of 10/08/26.                              
002300*                                                                         
002400*    Called modules.     SHPVALID.                                        
002500*                        SHPRATE.                                         
002600*                                                                         
002700*    Error messages used.                                                 
002800*  Program specific:                                                      
002900*                        SHP001 - SHP006.                                 
003000*                                                                         
003100* Changes:                                                                
003200* 09/01/86 vbc -        Created for fleet roster intake run.              
003300* 17/06/88 vbc -    .01 Retry-or-reject loop added for bad cards,         
003400*                       was abend on first invalid request.               
003500* 25/02/92 fkt -    .02 Ship-No range widened to 9(9) to cope             
003600*                       with the new colonial registry block.             
003700* 14/09/98 djm -    .03 Year 2000 audit - Prod-Year held comp             
003800*                       binary throughout, no century risk found.         
003900* 30/03/07 vbc - 1.0    Re-cast for GnuCOBOL free-format build.           
004000* 29/11/25 vbc - 1.0.01 Re-ported fixed-format for the fleet              
004100*                       registry rewrite, off the py000 skeleton.         
004200* 06/12/25 vbc -    .01 Added default Used-Flag rule on create.           
004300* 13/12/25 vbc -    .02 Recalc-Sw now set per merge field, not            
004400*                       for the whole record.                             
004500* 22/12/25 vbc - 1.0    First clean pass through all trans types.         
004600* 04/01/26 vbc      .02 Reject-card message widened for crew/year.        
004700* 10/08/26 vbc - 1.0.03 Ship-Type no longer re-validated on an            
004800*                       update - SHPVALID's 3 entry table is a            
004900*                       create-time check only, update merges the         
005000*                       field as supplied.                                
005100*                                                                         
005200*************************************************************             
005300*                                                                         
005400* Copyright Notice.                                                       
005500* ****************                                                        
005600*                                                                         
005700* These files and programs are part of the Applewood Computers            
005800* Accounting System, Copyright (c) Vincent B Coen, 1976-2026.             
005900*                                                                         
006000* This program is free software; you can redistribute it and              
006100* or modify it under the GNU General Public License as                    
006200* published by the Free Software Foundation, version 3 and                
006300* later, for PERSONAL USAGE ONLY including use within a                   
006400* business, but EXCLUDING repackaging or Resale/Hire.                     
006500*                                                                         
006600* Persons interested in repackaging or redistribution for                 
006700* resale or hire must contact the copyright holder with                   
006800* commercial plans and proposals.                                         
006900*                                                                         
007000* This program is distributed in the hope it will be useful,              
007100* but WITHOUT ANY WARRANTY; without even the implied warranty             
007200* of MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                 
007300* See the GNU General Public License for more details.                    
007400*                                                                         
007500* You should have received a copy of the GNU GPL along with               
007600* this program; see the file COPYING.  If not, write to the               
007700* Free Software Foundation, 59 Temple Place, Suite 330,                   
007800* Boston, MA 02111-1307 USA.                                              
007900*                                                                         
008000*************************************************************             
008100*                                                                         
008200 environment             division.                                        
008300*================================                                         
008400*                                                                         
008500 copy  "envdiv.cob".                                                      
008600 input-output            section.                                         
008700 file-control.                                                            
008800     copy  "seltran.cob".                                                 
008900     copy  "selship.cob".                                                 
009000*                                                                         
009100 data                    division.                                        
009200*================================                                         
009300 file section.                                                            
009400*                                                                         
009500     copy  "fdtran.cob".                                                  
009600     copy  "fdship.cob".                                                  
009700*                                                                         
009800 working-storage section.                                                 
009900*-----------------------                                                  
010000*                                                                         
010100 77  Prog-Name           pic x(16) value "SHP000 (1.0.01)".               
010200*                                                                         
010300 01  WS-Switches.                                                         
010400     03  Shp-Tran-Status     pic xx.                                      
010500         88  Shp-Tran-Ok         value "00".                              
010600         88  Shp-Tran-Eof        value "10".                              
010700     03  Shp-Mstr-Status     pic xx.                                      
010800         88  Shp-Mstr-Ok         value "00".                              
010900         88  Shp-Mstr-Not-Fnd    value "23".                              
011000     03  Shp-RRN             pic 9(9)    comp.                            
011100     03  Shp-Rec-Cnt         pic 9(6)    comp.                            
011200     03  Shp-Acc-Cnt         pic 9(6)    comp.                            
011300     03  Shp-Rej-Cnt         pic 9(6)    comp.                            
011400    03  filler             pic x(08).                                     
011500*                                                                         
011600 01  WS-Field-Name-Table.                                                 
011700     03  filler             pic x(10)    value "NAME".                    
011800     03  filler             pic x(10)    value "PLANET".                  
011900     03  filler             pic x(10)    value "TYPE".                    
012000     03  filler             pic x(10)    value "SPEED".                   
012100     03  filler             pic x(10)    value "CREW-SIZE".               
012200     03  filler             pic x(10)    value "PROD-YEAR".               
012300 01  WS-Field-Name-Tbl redefines WS-Field-Name-Table.                     
012400     03  WS-Field-Name-Ent  pic x(10)    occurs  6.                       
012500*                                                                         
012600 01  Error-Messages.                                                      
012700     03  SHP001   pic x(33)                                               
012800              value "SHP001 Trans file not found -".                      
012900     03  SHP002   pic x(32)                                               
013000              value "SHP002 Ship master not found -".                     
013100     03  SHP003   pic x(30)                                               
013200              value "SHP003 Create rejected - fld ".                      
013300     03  SHP004   pic x(30)                                               
013400              value "SHP004 Update rejected - fld ".                      
013500     03  SHP005   pic x(28)                                               
013600              value "SHP005 Ship-No not on file -".                       
013700     03  SHP006   pic x(24)                                               
013800              value "SHP006 Run complete -  ".                            
013900    03  filler             pic x(04).                                     
014000*                                                                         
014100 linkage          section.                                                
014200*-----------------------                                                  
014300*                                                                         
014400 copy  "shpcall.cob".                                                     
014500 copy  "shpvalw.cob".                                                     
014600 copy  "shpratp.cob".                                                     
014700*                                                                         
014800 procedure  division.                                                     
014900*====================                                                     
015000*                                                                         
015100 AA000-Main                  section.                                     
015200*************************************                                     
015300     move     zero  to  Shp-Rec-Cnt  Shp-Acc-Cnt  Shp-Rej-Cnt.            
015400     perform  AA010-Open-Files.                                           
015500     perform  BB010-Process-Trans  until  Shp-Tran-Eof.                   
015600     perform  AA090-Close-Files.                                          
015700     display  SHP006  Shp-Acc-Cnt  " / "  Shp-Rej-Cnt.                    
015800     goback.                                                              
015900*                                                                         
016000 AA000-Exit.  exit  section.                                              
016100*                                                                         
016200 AA010-Open-Files.                                                        
016300     open     input  Ship-Trans-File.                                     
016400     if       not Shp-Tran-Ok                                             
016500              display  SHP001  Shp-Tran-Status                            
016600              move     "10"  to  Shp-Tran-Status                          
016700              go  to  AA010-Exit.                                         
016800     open     i-o    Ship-Master-File.                                    
016900     if       Shp-Mstr-Status  =  "35"                                    
017000              open  output  Ship-Master-File                              
017100              close Ship-Master-File                                      
017200              open  i-o    Ship-Master-File.                              
017300 AA010-Exit.                                                              
017400     exit.                                                                
017500*                                                                         
017600 AA090-Close-Files.                                                       
017700     close    Ship-Trans-File  Ship-Master-File.                          
017800 AA090-Exit.                                                              
017900     exit.                                                                
018000*                                                                         
018100 BB010-Process-Trans.                                                     
018200     read     Ship-Trans-File  next record                                
018300              at end  move "10" to Shp-Tran-Status                        
018400              not at end  add 1 to Shp-Rec-Cnt                            
018500                          perform  BB020-Validate-Request                 
018600                              thru BB020-Exit.                            
018700 BB010-Exit.                                                              
018800     exit.                                                                
018900*                                                                         
019000 BB020-Validate-Request.                                                  
019100     move     "N"  to  Shp-Reject-Sw.                                     
019200     move     Tran-Ship-Name-Sw    to  Val-Name-Present.                  
019300     move     Tran-Planet-Sw       to  Val-Planet-Present.                
019400     move     Tran-Ship-Type-Sw    to  Val-Type-Present.                  
019500     move     Tran-Prod-Year-Sw    to  Val-Year-Present.                  
019600     move     Tran-Speed-Sw        to  Val-Speed-Present.                 
019700     move     Tran-Crew-Size-Sw    to  Val-Crew-Present.                  
019800     if       Tran-Func-Update                                            
019900*             Ship-Type is a create-time check only - the Update-         
020000*             merge unit does not re-validate it.                         
020100              move     "N"  to  Val-Type-Present.                         
020200     move     Tran-Ship-Name       to  Val-Ship-Name.                     
020300     move     Tran-Planet          to  Val-Planet.                        
020400     move     Tran-Ship-Type       to  Val-Ship-Type.                     
020500     move     Tran-Prod-Year       to  Val-Prod-Year.                     
020600     move     Tran-Crew-Size       to  Val-Crew-Size.                     
020700     perform  BB025-Round-Speed    thru  BB025-Exit.                      
020800*                                                                         
020900     call     "SHPVALID"  using  SHPVALID-WS.                             
021000     if       Val-Is-Invalid                                              
021100              set      Shp-Request-Rejctd  to  true                       
021200              move     Val-Bad-Field-Cd    to  Shp-Bad-Field-Cd           
021300              add      1  to  Shp-Rej-Cnt                                 
021400              display  SHP003 WS-Field-Name-Ent (Val-Bad-Field-Cd)        
021500              go to    BB020-Exit.                                        
021600*                                                                         
021700     if       Tran-Func-Create                                            
021800              perform  BB030-Build-New-Record  thru  BB030-Exit           
021900     else                                                                 
022000              perform  BB040-Merge-Update       thru  BB040-Exit.         
022100*                                                                         
022200     if       not Shp-Request-Rejctd                                      
022300              add      1  to  Shp-Acc-Cnt                                 
022400              rewrite  Ship-Master-Rec.                                   
022500 BB020-Exit.                                                              
022600     exit.                                                                
022700*                                                                         
022800 BB025-Round-Speed.                                                       
022900     if       Val-Speed-Present = "Y"                                     
023000              compute  Tran-Speed  rounded  =  Tran-Speed                 
023100              move     Tran-Speed  to  Val-Speed.                         
023200 BB025-Exit.                                                              
023300     exit.                                                                
023400*                                                                         
023500 BB030-Build-New-Record.                                                  
023600     move     Tran-Ship-No      to  Shp-Ship-No.                          
023700     move     Tran-Ship-Name    to  Shp-Ship-Name.                        
023800     move     Tran-Planet       to  Shp-Planet.                           
023900     move     Tran-Ship-Type    to  Shp-Ship-Type.                        
024000     move     Tran-Prod-Year    to  Shp-Prod-Year.                        
024100     move     Tran-Speed        to  Shp-Speed.                            
024200     move     Tran-Crew-Size    to  Shp-Crew-Size.                        
024300     if       Tran-Used-Flag-Sw = "Y"                                     
024400              move  Tran-Used-Flag  to  Shp-Used-Flag                     
024500     else                                                                 
024600              move  "N"  to  Shp-Used-Flag.                               
024700     move     Shp-Ship-No       to  Shp-RRN.                              
024800     perform  BB050-Compute-Rating  thru  BB050-Exit.                     
024900     write    Ship-Master-Rec.                                            
025000     set      Shp-Request-Ok    to  true.                                 
025100 BB030-Exit.                                                              
025200     exit.                                                                
025300*                                                                         
025400 BB040-Merge-Update.                                                      
025500     move     Tran-Ship-No      to  Shp-RRN.                              
025600     read     Ship-Master-File  key  Shp-RRN                              
025700              invalid key                                                 
025800                   set      Shp-Request-Rejctd  to  true                  
025900                   add      1  to  Shp-Rej-Cnt                            
026000                   display  SHP005  Tran-Ship-No                          
026100                   go to    BB040-Exit.                                   
026200     set      Shp-Recalc-None   to  true.                                 
026300     if       Tran-Ship-Name-Sw = "Y"                                     
026400              move  Tran-Ship-Name  to  Shp-Ship-Name.                    
026500     if       Tran-Planet-Sw    = "Y"                                     
026600              move  Tran-Planet     to  Shp-Planet.                       
026700     if       Tran-Ship-Type-Sw = "Y"                                     
026800              move  Tran-Ship-Type  to  Shp-Ship-Type.                    
026900     if       Tran-Prod-Year-Sw = "Y"                                     
027000              move  Tran-Prod-Year  to  Shp-Prod-Year                     
027100              set   Shp-Recalc-Needed  to  true.                          
027200     if       Tran-Used-Flag-Sw = "Y"                                     
027300              move  Tran-Used-Flag   to  Shp-Used-Flag                    
027400              set   Shp-Recalc-Needed  to  true.                          
027500     if       Tran-Speed-Sw     = "Y"                                     
027600              move  Tran-Speed      to  Shp-Speed                         
027700              set   Shp-Recalc-Needed  to  true.                          
027800     if       Tran-Crew-Size-Sw = "Y"                                     
027900              move  Tran-Crew-Size  to  Shp-Crew-Size.                    
028000     if       Shp-Recalc-Needed                                           
028100              perform  BB050-Compute-Rating  thru  BB050-Exit.            
028200     set      Shp-Request-Ok    to  true.                                 
028300 BB040-Exit.                                                              
028400     exit.                                                                
028500*                                                                         
028600 BB050-Compute-Rating.                                                    
028700     move     Shp-Speed         to  Rat-Speed.                            
028800     move     Shp-Used-Flag     to  Rat-Used-Flag.                        
028900     move     Shp-Prod-Year     to  Rat-Prod-Year.                        
029000     call     "SHPRATE"  using  SHPRATE-WS.                               
029100     move     Rat-Rating        to  Shp-Rating.                           
029200 BB050-Exit.                                                              
029300     exit.                                                                
029400*                                                                         
