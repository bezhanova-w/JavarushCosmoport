000100*****************************************************************         
000200*       Fleet Registry      Roster Filter / Search              *         
000300*****************************************************************         
000400*                                                                         
000500 identification          division.                                        
000600*================================                                         
000700*                                                                         
000800      program-id.       SHPLIST.                                          
000900      author.           Vincent B Coen.                                   
001000      installation.     Applewood Computers.                              
001100      date-written.     02/06/87.                                         
001200      date-compiled.                                                      
001300      security.         Applewood Computers - Confidential.               
001400*                                                                         
001500*    Remarks.          Fleet Roster Filter / Search Report.               
001600*                       Scans SHIP-MASTER, keeps every record             
001700*                       matching the supplied SHP-Filter-Record           
001800*                       criteria, sorts the matches in-memory on          
001900*                       the requested key and writes them to              
002000*                       FILTERED-OUTPUT.                                  
002100*                                                                         
002200*    Version.          1.0.03 of 10/08/26.                                
002300*                                                                         
002400*    Called Modules.                                                      
002500*                       None.                                             
002600*                                                                         
002700*    Files used :                                                         
002800*                       SHIPMSTR.  Fleet Roster Master.                   
002900*                       SHIPOUT.   Filtered/sorted extract.               
003000*                                                                         
003100*    Error messages used.                                                 
003200*  Program specific:                                                      
003300*                       SHP101 - 103.                                     
003400*                                                                         
003500* Changes:                                                                
003600* 02/06/87 vbc - 1.0.00 Created for fleet roster filter run.              
003700* 14/03/90 vbc -    .01 Sort-Order parm added, was fixed on               
003800*                       Ship-No only.                                     
003900* 09/10/94 fkt -    .02 Roster limit raised from 200 to 500               
004000*                       entries after the colonial fleet grew.            
004100* 23/01/98 djm -    .03 Year 2000 audit - Filt-Year fields held           
004200*                       comp binary throughout, none at risk.             
004300* 11/07/08 vbc -    .04 Re-cast for GnuCOBOL free-format build.           
004400* 05/12/25 vbc - 1.0.01 Re-ported fixed-format for the fleet              
004500*                       registry rewrite, off the pyrgstr base.           
004600* 18/12/25 vbc -    .01 Swapped Report Writer for a plain extract         
004700*                       write - output is a data extract.                 
004800* 27/12/25 vbc -    .02 Added AA070 in-memory sort, borrowed the          
004900*                       indexed-table idiom used by maps09.               
005000* 10/08/26 vbc - 1.0.03 Filt-Name/Filt-Planet now a contains scan,        
005100*                       not  =  - was missing every partial-name          
005200*                       search per the roster enquiry desk.               
005300*                                                                         
005400*************************************************************             
005500*                                                                         
005600* Copyright Notice.                                                       
005700* ****************                                                        
005800*                                                                         
005900* These files and programs are part of the Applewood Computers            
006000* Accounting System, Copyright (c) Vincent B Coen, 1976-2026.             
006100*                                                                         
006200* This program is free software; you can redistribute it and              
006300* or modify it under the GNU General Public License as                    
006400* published by the Free Software Foundation, version 3 and                
006500* later, for PERSONAL USAGE ONLY including use within a                   
006600* business, but EXCLUDING repackaging or Resale/Hire.                     
006700*                                                                         
006800* Persons interested in repackaging or redistribution for                 
006900* resale or hire must contact the copyright holder with                   
007000* commercial plans and proposals.                                         
007100*                                                                         
007200* This program is distributed in the hope it will be useful,              
007300* but WITHOUT ANY WARRANTY; without even the implied warranty             
007400* of MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                 
007500* See the GNU General Public License for more details.                    
007600*                                                                         
007700* You should have received a copy of the GNU GPL along with               
007800* this program; see the file COPYING.  If not, write to the               
007900* Free Software Foundation, 59 Temple Place, Suite 330,                   
008000* Boston, MA 02111-1307 USA.                                              
008100*                                                                         
008200*************************************************************             
008300*                                                                         
008400 environment             division.                                        
008500*================================                                         
008600*                                                                         
008700 copy  "envdiv.cob".                                                      
008800 input-output            section.                                         
008900 file-control.                                                            
009000     copy  "selship.cob".                                                 
009100     copy  "seloutp.cob".                                                 
009200*                                                                         
009300 data                    division.                                        
009400*================================                                         
009500 file section.                                                            
009600*                                                                         
009700     copy  "fdship.cob".                                                  
009800     copy  "fdoutp.cob".                                                  
009900*                                                                         
010000 working-storage section.                                                 
010100*-----------------------                                                  
010200*                                                                         
010300 77  Prog-Name           pic x(16) value "SHPLIST (1.0.03)".              
010400*                                                                         
010500 01  WS-Switches.                                                         
010600     03  Shp-Mstr-Status     pic xx.                                      
010700         88  Shp-Mstr-Ok         value "00".                              
010800         88  Shp-Mstr-Eof        value "10".                              
010900     03  Shp-Outp-Status     pic xx.                                      
011000     03  Shp-RRN             pic 9(9)    comp.                            
011100     03  Shp-Match-Sw        pic x.                                       
011200         88  Shp-Record-Matched value "Y".                                
011300     03  WS-Match-Cnt        pic 9(6)    comp.                            
011400    03  filler             pic x(08).                                     
011500*                                                                         
011600 01  Scan-Len-Group.                                                      
011700     03  Scan-Name-Len      pic 9(4)     comp.                            
011800     03  Scan-Planet-Len    pic 9(4)     comp.                            
011900     03  filler             pic x(04).                                    
012000 01  Scan-Len-Tbl  redefines  Scan-Len-Group.                             
012100     03  Scan-Len-Ent       pic 9(4)     comp                             
012200                             occurs  2                                    
012300                             indexed by  Scan-Lx.                         
012400*                                                                         
012500 01  WS-Scan-Work.                                                        
012600     03  Scan-Px            pic 9(4)     comp.                            
012700     03  Scan-Found-Sw      pic x.                                        
012800         88  Scan-Found         value "Y".                                
012900         88  Scan-Not-Found     value "N".                                
013000     03  filler             pic x(07).                                    
013100*                                                                         
013200 01  WS-Match-Table.                                                      
013300     03  WM-Entry  occurs  500  indexed by  Kx, Ky, Sx.                   
013400         05  WM-Key-Id          pic 9(9)      comp.                       
013500         05  WM-Key-Speed       pic 9v99      comp-3.                     
013600         05  WM-Key-Year        pic 9(4)      comp.                       
013700         05  WM-Key-Rating      pic 9(6)v99   comp-3.                     
013800         copy "shpship.cob" replacing ==01  SHP-Ship-Record==             
013900                             by        ==05  WM-Full-Rec==.               
014000    03  filler             pic x(06).                                     
014100*                                                                         
014200 01  WS-Sort-Temp.                                                        
014300     03  WT-Key-Id             pic 9(9)      comp.                        
014400     03  WT-Key-Speed          pic 9v99      comp-3.                      
014500     03  WT-Key-Year           pic 9(4)      comp.                        
014600     03  WT-Key-Rating         pic 9(6)v99   comp-3.                      
014700     copy "shpship.cob" replacing ==01  SHP-Ship-Record==                 
014800                         by        ==03  WT-Ship-Rec==.                   
014900    03  filler             pic x(06).                                     
015000*                                                                         
015100 01  Error-Messages.                                                      
015200     03  SHP101   pic x(27)                                               
015300              value "SHP101 Ship master missing".                         
015400     03  SHP102   pic x(30)                                               
015500              value "SHP102 Roster too big - limit".                      
015600     03  SHP103   pic x(24)                                               
015700              value "SHP103 Matches written -".                           
015800    03  filler             pic x(06).                                     
015900*                                                                         
016000 linkage          section.                                                
016100*-----------------------                                                  
016200*                                                                         
016300 copy  "shpfilt.cob".                                                     
016400*                                                                         
016500 procedure  division using  SHP-Filter-Record.                            
016600*==============================================                           
016700*                                                                         
016800 AA000-Main                  section.                                     
016900*************************************                                     
017000     move     zero  to  WS-Match-Cnt.                                     
017100     perform  AA010-Open-Files.                                           
017200     perform  AA050-Scan-And-Filter.                                      
017300     perform  AA070-Sort-Matches.                                         
017400     perform  AA080-Write-Matches.                                        
017500     perform  AA090-Close-Files.                                          
017600     display  SHP103  WS-Match-Cnt.                                       
017700     goback.                                                              
017800*                                                                         
017900 AA000-Exit.  exit  section.                                              
018000*                                                                         
018100 AA010-Open-Files.                                                        
018200     open     input   Ship-Master-File.                                   
018300     if       not Shp-Mstr-Ok                                             
018400              display  SHP101  Shp-Mstr-Status                            
018500              go to    AA010-Exit.                                        
018600     open     output  Filtered-Output-File.                               
018700 AA010-Exit.                                                              
018800     exit.                                                                
018900*                                                                         
019000 AA090-Close-Files.                                                       
019100     close    Ship-Master-File  Filtered-Output-File.                     
019200 AA090-Exit.                                                              
019300     exit.                                                                
019400*                                                                         
019500 AA050-Scan-And-Filter.                                                   
019600     move     1  to  Shp-RRN.                                             
019700 AA052-Scan-Loop.                                                         
019800     read     Ship-Master-File  key  Shp-RRN                              
019900              invalid key                                                 
020000                   go to  AA050-Exit.                                     
020100     perform  AA055-Test-Criteria  thru  AA055-Exit.                      
020200     if       Shp-Record-Matched                                          
020300              perform  AA060-Keep-Match  thru  AA060-Exit.                
020400     add      1  to  Shp-RRN.                                             
020500     go to    AA052-Scan-Loop.                                            
020600 AA050-Exit.                                                              
020700     exit.                                                                
020800*                                                                         
020900 AA055-Test-Criteria.                                                     
021000     set      Shp-Record-Matched  to  true.                               
021100*                                                                         
021200     if       Filt-Name-Present = "Y"                                     
021300              perform  AA056-Name-Contains  thru  AA056-Exit              
021400              if       Scan-Not-Found                                     
021500                       move  "N"  to  Shp-Match-Sw                        
021600                       go to AA055-Exit                                   
021700              end-if.                                                     
021800     if       Filt-Planet-Present = "Y"                                   
021900              perform  AA057-Planet-Contains  thru  AA057-Exit            
022000              if       Scan-Not-Found                                     
022100                       move  "N"  to  Shp-Match-Sw                        
022200                       go to AA055-Exit                                   
022300              end-if.                                                     
022400     if       Filt-Type-Present = "Y"                                     
022500       and    Shp-Ship-Type  not  =  Filt-Ship-Type                       
022600              move     "N"  to  Shp-Match-Sw                              
022700              go to    AA055-Exit.                                        
022800     if       Filt-Yr-Aft-Present = "Y"                                   
022900       and    Shp-Prod-Year  <  Filt-Year-After                           
023000              move     "N"  to  Shp-Match-Sw                              
023100              go to    AA055-Exit.                                        
023200     if       Filt-Yr-Bef-Present = "Y"                                   
023300       and    Shp-Prod-Year  not  <  Filt-Year-Before                     
023400              move     "N"  to  Shp-Match-Sw                              
023500              go to    AA055-Exit.                                        
023600     if       Filt-Used-Present = "Y"                                     
023700       and    Shp-Used-Flag  not  =  Filt-Used-Flag                       
023800              move     "N"  to  Shp-Match-Sw                              
023900              go to    AA055-Exit.                                        
024000     if       Filt-Speed-Lo-Present = "Y"                                 
024100       and    Shp-Speed  <  Filt-Min-Speed                                
024200              move     "N"  to  Shp-Match-Sw                              
024300              go to    AA055-Exit.                                        
024400     if       Filt-Speed-Hi-Present = "Y"                                 
024500       and    Shp-Speed  >  Filt-Max-Speed                                
024600              move     "N"  to  Shp-Match-Sw                              
024700              go to    AA055-Exit.                                        
024800     if       Filt-Crew-Lo-Present = "Y"                                  
024900       and    Shp-Crew-Size  <  Filt-Min-Crew                             
025000              move     "N"  to  Shp-Match-Sw                              
025100              go to    AA055-Exit.                                        
025200     if       Filt-Crew-Hi-Present = "Y"                                  
025300       and    Shp-Crew-Size  >  Filt-Max-Crew                             
025400              move     "N"  to  Shp-Match-Sw                              
025500              go to    AA055-Exit.                                        
025600     if       Filt-Rate-Lo-Present = "Y"                                  
025700       and    Shp-Rating  <  Filt-Min-Rating                              
025800              move     "N"  to  Shp-Match-Sw                              
025900              go to    AA055-Exit.                                        
026000     if       Filt-Rate-Hi-Present = "Y"                                  
026100       and    Shp-Rating  >  Filt-Max-Rating                              
026200              move     "N"  to  Shp-Match-Sw                              
026300              go to    AA055-Exit.                                        
026400 AA055-Exit.                                                              
026500     exit.                                                                
026600*                                                                         
026700*    AA056/AA057 - contains (substring) scan, not exact match -           
026800*    per the Filter/search unit, Name/Planet criteria are a               
026900*    substring test, not equality.  Walks every starting position         
027000*    in the 50 byte field comparing a reference-modified slice to         
027100*    the supplied (trimmed) filter text; drops out on first hit.          
027200*                                                                         
027300 AA056-Name-Contains.                                                     
027400     set      Scan-Not-Found  to  true.                                   
027500     move     zero  to  Scan-Name-Len.                                    
027600     inspect  Filt-Name tallying Scan-Name-Len                            
027700              for characters before initial " ".                          
027800     if       Scan-Name-Len  =  zero                                      
027900              set   Scan-Found  to  true                                  
028000              go to AA056-Exit.                                           
028100     set      Scan-Px  to  1.                                             
028200     perform  AA056-Try-One  thru  AA056-Try-Exit                         
028300              until  Scan-Px  >  51 - Scan-Name-Len                       
028400                 or  Scan-Found.                                          
028500 AA056-Exit.                                                              
028600     exit.                                                                
028700 AA056-Try-One.                                                           
028800     if       Shp-Ship-Name (Scan-Px : Scan-Name-Len)                     
028900                =  Filt-Name (1 : Scan-Name-Len)                          
029000              set   Scan-Found  to  true                                  
029100     else                                                                 
029200              set   Scan-Px  up  by  1.                                   
029300 AA056-Try-Exit.                                                          
029400     exit.                                                                
029500*                                                                         
029600 AA057-Planet-Contains.                                                   
029700     set      Scan-Not-Found  to  true.                                   
029800     move     zero  to  Scan-Planet-Len.                                  
029900     inspect  Filt-Planet tallying Scan-Planet-Len                        
030000              for characters before initial " ".                          
030100     if       Scan-Planet-Len  =  zero                                    
030200              set   Scan-Found  to  true                                  
030300              go to AA057-Exit.                                           
030400     set      Scan-Px  to  1.                                             
030500     perform  AA057-Try-One  thru  AA057-Try-Exit                         
030600              until  Scan-Px  >  51 - Scan-Planet-Len                     
030700                 or  Scan-Found.                                          
030800 AA057-Exit.                                                              
030900     exit.                                                                
031000 AA057-Try-One.                                                           
031100     if       Shp-Planet (Scan-Px : Scan-Planet-Len)                      
031200                =  Filt-Planet (1 : Scan-Planet-Len)                      
031300              set   Scan-Found  to  true                                  
031400     else                                                                 
031500              set   Scan-Px  up  by  1.                                   
031600 AA057-Try-Exit.                                                          
031700     exit.                                                                
031800*                                                                         
031900 AA060-Keep-Match.                                                        
032000     if       WS-Match-Cnt  not  <  500                                   
032100              display  SHP102  "500"                                      
032200              go to    AA060-Exit.                                        
032300     add      1  to  WS-Match-Cnt.                                        
032400     set      Kx  to  WS-Match-Cnt.                                       
032500     move     Shp-Ship-No      to  WM-Key-Id     (Kx).                    
032600     move     Shp-Speed        to  WM-Key-Speed  (Kx).                    
032700     move     Shp-Prod-Year    to  WM-Key-Year   (Kx).                    
032800     move     Shp-Rating       to  WM-Key-Rating (Kx).                    
032900     move     Ship-Master-Rec  to  WM-Full-Rec   (Kx).                    
033000 AA060-Exit.                                                              
033100     exit.                                                                
033200*                                                                         
033300*    In-memory insertion sort on the requested key - records are          
033400*    few enough per run (roster limit 500) that a single pass of          
033500*    insertion swaps, same shape as the addition loop in maps09,          
033600*    is all this needs.                                                   
033700*                                                                         
033800 AA070-Sort-Matches.                                                      
033900     if       WS-Match-Cnt  <  2                                          
034000              go to  AA070-Exit.                                          
034100     if       Filt-Sort-By-Speed  or                                      
034200              Filt-Sort-By-Date   or                                      
034300              Filt-Sort-By-Rating or                                      
034400              Filt-Sort-By-Id                                             
034500              continue                                                    
034600     else                                                                 
034700              go to  AA070-Exit.                                          
034800*                                                                         
034900     set      Kx  to  2.                                                  
035000     perform  AA072-Insert-One  thru  AA072-Exit                          
035100              until  Kx  >  WS-Match-Cnt.                                 
035200 AA070-Exit.                                                              
035300     exit.                                                                
035400*                                                                         
035500 AA072-Insert-One.                                                        
035600     move     WM-Key-Id     (Kx)  to  WT-Key-Id.                          
035700     move     WM-Key-Speed  (Kx)  to  WT-Key-Speed.                       
035800     move     WM-Key-Year   (Kx)  to  WT-Key-Year.                        
035900     move     WM-Key-Rating (Kx)  to  WT-Key-Rating.                      
036000     move     WM-Full-Rec   (Kx)  to  WT-Ship-Rec.                        
036100     set      Ky  to  Kx.                                                 
036200     perform  AA075-Shift-Down  thru  AA075-Exit                          
036300              until  Ky  =  1.                                            
036400     move     WT-Key-Id      to  WM-Key-Id     (Ky).                      
036500     move     WT-Key-Speed   to  WM-Key-Speed  (Ky).                      
036600     move     WT-Key-Year    to  WM-Key-Year   (Ky).                      
036700     move     WT-Key-Rating  to  WM-Key-Rating (Ky).                      
036800     move     WT-Ship-Rec    to  WM-Full-Rec   (Ky).                      
036900     set      Kx  up  by  1.                                              
037000 AA072-Exit.                                                              
037100     exit.                                                                
037200*                                                                         
037300 AA075-Shift-Down.                                                        
037400     set      Sx  to  Ky.                                                 
037500     set      Sx  down  by  1.                                            
037600     if       Sx  <  1                                                    
037700              go to  AA075-Exit.                                          
037800     if       Filt-Sort-By-Speed                                          
037900              if  WM-Key-Speed (Sx)  not  >  WT-Key-Speed                 
038000                  go to  AA075-Exit                                       
038100              end-if                                                      
038200     else  if Filt-Sort-By-Date                                           
038300              if  WM-Key-Year (Sx)  not  >  WT-Key-Year                   
038400                  go to  AA075-Exit                                       
038500              end-if                                                      
038600     else  if Filt-Sort-By-Rating                                         
038700              if  WM-Key-Rating (Sx)  not  >  WT-Key-Rating               
038800                  go to  AA075-Exit                                       
038900              end-if                                                      
039000     else                                                                 
039100              if  WM-Key-Id (Sx)  not  >  WT-Key-Id                       
039200                  go to  AA075-Exit                                       
039300              end-if.                                                     
039400     move     WM-Key-Id     (Sx)  to  WM-Key-Id     (Ky).                 
039500     move     WM-Key-Speed  (Sx)  to  WM-Key-Speed  (Ky).                 
039600     move     WM-Key-Year   (Sx)  to  WM-Key-Year   (Ky).                 
039700     move     WM-Key-Rating (Sx)  to  WM-Key-Rating (Ky).                 
039800     move     WM-Full-Rec   (Sx)  to  WM-Full-Rec   (Ky).                 
039900     set      Ky  down  by  1.                                            
040000 AA075-Exit.                                                              
040100     exit.                                                                
040200*                                                                         
040300 AA080-Write-Matches.                                                     
040400     perform  AA082-Write-One  thru  AA082-Exit                           
040500              varying  Kx  from  1  by  1                                 
040600              until    Kx  >  WS-Match-Cnt.                               
040700 AA080-Exit.                                                              
040800     exit.                                                                
040900*                                                                         
041000 AA082-Write-One.                                                         
041100     move     WM-Full-Rec (Kx)  to  Filtered-Output-Rec.                  
041200     write    Filtered-Output-Rec.                                        
041300 AA082-Exit.                                                              
041400     exit.                                                                
041500*                                                                         
